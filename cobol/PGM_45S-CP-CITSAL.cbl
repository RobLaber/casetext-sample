000100************************************************************
000200*    CITSAL
000300************************************************************
000400*         LAYOUT REGISTRO DE SALIDA (CSV CONSOLIDADO)
000500*         UNO POR CADA PAR (DOCUMENTO, CITA DISTINTA)
000600*         SIN ENCABEZADO, LARGO VARIABLE
000700*         EJ.: smith.txt, "410 U.S. 113", 7
000750*         NOMBRE DE DOCUMENTO, TEXTO DE CITA Y CANTIDAD SE
000760*         RECORTAN A SU LARGO REAL Y SE ARMAN CON UN SOLO
000770*         STRING (VER PGMCITLO, 2900-ESCRIBIR-DETALLE-I) -
000780*         NO SE MUEVEN A SUBCAMPOS DE ANCHO FIJO PORQUE ESO
000790*         DEJA BLANCOS DE RELLENO ANTES DE CADA SEPARADOR.
000800************************************************************
000900 01  CIT-REG-SALIDA.
001000     03  SAL-LINEA           PIC X(127).
001100     03  FILLER              PIC X(01)   VALUE SPACE.
