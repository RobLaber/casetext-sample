000100*////////////////// (CITAS) /////////////////////////////////
000200************************************************************
000300*     LAYOUT ENTRADA TABLA DE CITAS DEL DOCUMENTO ACTUAL
000400*     LARGO REGISTRO = 55 BYTES DISPLAY + 1 CAMPO COMP AUXILIAR
000500************************************************************
000600 01  CIT-TAB-ENTRADA.
000700*     POSICION RELATIVA (1:5) NUMERO DE VOLUMEN
000800     03  CIT-VOLUMEN         PIC 9(05)    VALUE ZEROS.
000900*     POSICION RELATIVA (6:40) REPERTORIO CANONICO (COINCIDE
001000*     CON CIT-MST-NOMBRE DEL REPERTORIO QUE VALIDO LA CITA)
001100     03  CIT-REPORTE         PIC X(40)    VALUE SPACES.
001200*     LARGO REAL (SIN BLANCOS DE RELLENO) DEL REPERTORIO DE
001300*     ARRIBA - EVITA RE-CALCULARLO CADA VEZ QUE SE ARMA LA
001400*     LINEA DE SALIDA CON STRING.
001500     03  CIT-REPORTE-LARGO   PIC 9(02)    COMP.
001600*     POSICION RELATIVA (46:5) PAGINA DE INICIO DE LA CITA
001700     03  CIT-PAGINA          PIC 9(05)    VALUE ZEROS.
001800*     POSICION RELATIVA (51:5) CANTIDAD DE OCURRENCIAS
001900*     CONTADAS EN EL DOCUMENTO ACTUAL (SE ACUMULA COMO COMP
002000*     EN LA TABLA DE TRABAJO DEL PROGRAMA LLAMADOR)
002100     03  CIT-CONTADOR        PIC 9(05)    VALUE ZEROS.
002200     03  FILLER              PIC X(02)    VALUE SPACES.
