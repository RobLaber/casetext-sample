000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMCITLO.
000300 AUTHOR.         R. ITURRALDE.
000400 INSTALLATION.   DEPTO SISTEMAS - AREA BATCH CAF.
000500 DATE-WRITTEN.   04/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800******************************************************************
000900*                                                                *
001000*    PGMCITLO  -  EXTRACCION DE CITAS LEGALES (JOB CLASE 45)     *
001100*    ==========================================================  *
001200*    PROGRAMA PRINCIPAL DEL TRABAJO PEDIDO POR EL DEPTO. LEGALES  *
001300*    PARA DETECTAR CITAS DE JURISPRUDENCIA ("410 U.S. 113") EN    *
001400*    LOS DOCUMENTOS DE CADA EXPEDIENTE Y VOLCAR UN UNICO ARCHIVO  *
001500*    CSV CONSOLIDADO CON LAS CITAS DISTINTAS DE CADA DOCUMENTO    *
001600*    Y SU CANTIDAD DE OCURRENCIAS.                                *
001700*                                                                *
001800*    1) CARGA EL MAESTRO DE REPERTORIOS VALIDOS (CIT-MST-NOMBRE) *
001900*       EN TABLA, CALCULANDO LA FORMA CANONICA (BLANCOS MEDIOS    *
002000*       COLAPSADOS A UNO SOLO) DE CADA REPERTORIO.                *
002100*    2) POR CADA NOMBRE DE DOCUMENTO LEIDO DEL ARCHIVO DE         *
002200*       CONTROL, ABRE EL DOCUMENTO (ASIGNACION DINAMICA) Y        *
002300*       ESCANEA CADA LINEA BUSCANDO EL PATRON DE CITA.            *
002400*    3) TODA CITA VALIDA (REPERTORIO ENCONTRADO EN EL MAESTRO)    *
002500*       SE ACUMULA EN UNA TABLA POR DOCUMENTO; LAS ABREVIADAS     *
002600*       ("...AT...") SE RESUELVEN LLAMANDO A PGMCITAB.            *
002700*    4) AL TERMINAR CADA DOCUMENTO SIN ERROR DE E/S SE VUELCA SU  *
002800*       TABLA DE CITAS AL CSV DE SALIDA.  UN DOCUMENTO QUE NO SE  *
002900*       PUDO ABRIR O LEER SE DESCARTA POR COMPLETO Y EL LOTE      *
003000*       CONTINUA CON EL SIGUIENTE.                                *
003100*                                                                *
003200******************************************************************
003300*                     HISTORIAL DE MODIFICACIONES
003400*------------------------------------------------------------------
003500*  FECHA       PROGRAMADOR       PEDIDO      DESCRIPCION
003600*------------------------------------------------------------------
003700*  04/03/1987  R. ITURRALDE      S-0231      ALTA INICIAL. CARGA
003800*                                            DE MAESTRO, LOTE DE
003900*                                            DOCUMENTOS Y ESCANEO
004000*                                            DE PATRON BASICO.
004100*  19/11/1988  R. ITURRALDE      S-0298      SE AGREGA DETECCION
004200*                                            DE CITAS ABREVIADAS
004300*                                            ("AT") Y LLAMADA A
004400*                                            PGMCITAB.
004500*  22/07/1991  M. DELUCA         S-0450      LIMITE DE TABLA DE
004600*                                            CITAS POR DOCUMENTO
004700*                                            LLEVADO DE 150 A 300.
004800*  30/09/1994  M. DELUCA         S-0611      CORRECCION: UN ERROR
004900*                                            DE LECTURA A MITAD
005000*                                            DE UN DOCUMENTO NO
005100*                                            DEBE VOLCAR LAS
005200*                                            CITAS YA CONTADAS -
005300*                                            SE DESCARTA TODO EL
005400*                                            DOCUMENTO.
005500*  14/01/1999  H. QUIROGA        Y2K-014     REVISION Y2K: LA
005600*                                            FECHA DE CORRIDA SE
005700*                                            MUESTRA CON SIGLO
005800*                                            EXPLICITO (19/20) EN
005900*                                            LUGAR DE 2 DIGITOS.
006000*  09/05/2003  H. QUIROGA        S-0812      TABLA DE MAESTRO DE
006100*                                            REPERTORIOS LLEVADA
006200*                                            A ORGANIZACION POR
006300*                                            INDICE (SEARCH) EN
006400*                                            LUGAR DE COMPARACION
006500*                                            SECUENCIAL EXPLICITA.
006600*  18/03/2008  P. ACOSTA         S-1140      SE AGREGA CONTROL DE
006700*                                            DESBORDE DE TABLA DE
006800*                                            CITAS Y DE MAESTRO
006900*                                            CON MENSAJE A
007000*                                            OPERACION.
007100*  11/04/2011  P. ACOSTA         S-1288      CORRECCION: LA MARCA
007200*                                            DE PIN-CITE SE
007300*                                            COMPARABA EN MAYUS-
007400*                                            CULAS Y NUNCA CALZABA
007500*                                            CONTRA EL TEXTO REAL
007600*                                            DE LOS DOCUMENTOS.
007700*  09/11/2011  P. ACOSTA         S-1310      CORRECCION: EL
007800*                                            REGISTRO DE SALIDA SE
007900*                                            ARMABA CONCATENANDO
008000*                                            SUBCAMPOS DE ANCHO FIJO
008100*                                            Y QUEDABAN BLANCOS DE
008200*                                            RELLENO ENTRE EL DATO
008300*                                            Y EL SEPARADOR. AHORA
008400*                                            SE ARMA CON UN SOLO
008500*                                            STRING USANDO EL LARGO
008600*                                            REAL DE CADA SUBCAMPO.
008700*------------------------------------------------------------------
008800*
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SPECIAL-NAMES.
009300*    CLASE USADA POR 2411-CONTAR-DIGITO-I / 2421-CONTAR-NODIGITO-I
009400*    PARA CLASIFICAR CADA CARACTER DE LA LINEA AL MEDIR LAS
009500*    CORRIDAS DE DIGITO / NO-DIGITO DEL PATRON DE CITA.
009600     CLASS CLASE-DIGITO   IS '0' THRU '9'.
009700
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000
010100*    MAESTRO DE REPERTORIOS VALIDOS - UN NOMBRE POR LINEA.
010200     SELECT MAESTRO   ASSIGN DDCITMST
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS IS FS-MAESTRO.
010500
010600*    ARCHIVO DE CONTROL DEL LOTE - UN NOMBRE DE DOCUMENTO POR
010700*    LINEA, EN EL ORDEN EN QUE SE DEBEN PROCESAR.
010800     SELECT LOTE      ASSIGN DDCITLOT
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS IS FS-LOTE.
011100
011200*    DOCUMENTO DE EXPEDIENTE EN CURSO - ASIGNACION DINAMICA,
011300*    CAMBIA EN CADA VUELTA DEL LOTE (WS-DOC-ASSIGN SE CARGA
011400*    ANTES DE CADA OPEN CON EL NOMBRE LEIDO DE LOTE).
011500     SELECT DOCUMENTO ASSIGN TO WS-DOC-ASSIGN
011600            ORGANIZATION IS LINE SEQUENTIAL
011700            FILE STATUS IS FS-DOCUMENTO.
011800
011900*    CSV CONSOLIDADO DE SALIDA - UNA LINEA POR CITA DISTINTA
012000*    DE CADA DOCUMENTO.
012100     SELECT SALIDA     ASSIGN DDCITSAL
012200            ORGANIZATION IS LINE SEQUENTIAL
012300            FILE STATUS IS FS-SALIDA.
012400
012500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012600 DATA DIVISION.
012700 FILE SECTION.
012800
012900 FD  MAESTRO
013000     RECORDING MODE IS F.
013100*    COPY CPCITMST.
013200 01  CIT-REG-MAESTRO-FD.
013300     03  CIT-MST-NOMBRE-FD       PIC X(40).
013400     03  FILLER                  PIC X(02).
013500
013600 FD  LOTE
013700     RECORDING MODE IS F.
013800 01  CIT-REG-LOTE                PIC X(64).
013900
014000 FD  DOCUMENTO
014100     RECORDING MODE IS F.
014200 01  CIT-REG-LINEA-FD            PIC X(256).
014300
014400 FD  SALIDA
014500     RECORDING MODE IS F.
014600*    COPY CPCITSAL (SE ARMA EN WORKING-STORAGE Y SE MUEVE
014700*    COMPLETO AL REGISTRO DE SALIDA ANTES DE CADA WRITE).
014800 01  REG-SALIDA-FD               PIC X(128).
014900
015000 WORKING-STORAGE SECTION.
015100*========================*
015200
015300 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
015400
015500*----------- STATUS DE ARCHIVOS ----------------------------------
015600 77  FS-MAESTRO               PIC XX      VALUE SPACES.
015700 77  FS-LOTE                  PIC XX      VALUE SPACES.
015800 77  FS-DOCUMENTO             PIC XX      VALUE SPACES.
015900 77  FS-SALIDA                PIC XX      VALUE SPACES.
016000
016100*----------- SWITCHES DE CONTROL ---------------------------------
016200 77  WS-STATUS-LOTE           PIC X       VALUE 'N'.
016300     88  WS-FIN-LOTE                      VALUE 'Y'.
016400     88  WS-NO-FIN-LOTE                   VALUE 'N'.
016500 77  WS-STATUS-MAESTRO        PIC X       VALUE 'N'.
016600     88  WS-FIN-MAESTRO                   VALUE 'Y'.
016700     88  WS-NO-FIN-MAESTRO                VALUE 'N'.
016800 77  WS-STATUS-DOC            PIC X       VALUE 'N'.
016900     88  WS-FIN-DOC                       VALUE 'Y'.
017000     88  WS-NO-FIN-DOC                    VALUE 'N'.
017100 77  WS-STATUS-DOC-ERROR      PIC X       VALUE 'N'.
017200     88  WS-DOC-CON-ERROR                 VALUE 'Y'.
017300     88  WS-DOC-SIN-ERROR                 VALUE 'N'.
017400 77  WS-STATUS-ABREVIADA      PIC X       VALUE 'N'.
017500     88  WS-ES-ABREVIADA                  VALUE 'Y'.
017600     88  WS-NO-ES-ABREVIADA               VALUE 'N'.
017700
017800*----------- NOMBRE DE DOCUMENTO EN CURSO ------------------------
017900 77  WS-DOC-NOMBRE            PIC X(64)   VALUE SPACES.
018000 77  WS-DOC-ASSIGN            PIC X(64)   VALUE SPACES.
018100 77  WS-DOC-CANT              PIC 9(05)   COMP VALUE ZEROS.
018200 77  WS-DOC-ERR-CANT          PIC 9(05)   COMP VALUE ZEROS.
018300
018400*----------- FECHA DE CORRIDA (PARA EL BANNER DE ARRANQUE) -------
018500 01  WS-FECHA-CORRIDA         PIC 9(06).
018600 01  WS-FECHA-PARTES REDEFINES WS-FECHA-CORRIDA.
018700     03  WS-FEC-AA            PIC 99.
018800     03  WS-FEC-MM            PIC 99.
018900     03  WS-FEC-DD            PIC 99.
019000 01  WS-FECHA-BANNER.
019100     03  FILLER               PIC X(15)  VALUE 'FECHA CORRIDA: '.
019200     03  WS-BAN-DD            PIC 99.
019300     03  FILLER               PIC X       VALUE '/'.
019400     03  WS-BAN-MM            PIC 99.
019500     03  FILLER               PIC X       VALUE '/'.
019600     03  FILLER               PIC XX      VALUE '19'.
019700     03  WS-BAN-AA            PIC 99.
019800
019900*----------- TABLA MAESTRO DE REPERTORIOS -------------------------
020000 77  WS-REP-CANT              PIC 9(04)   COMP VALUE ZEROS.
020100 77  WS-REP-MAX               PIC 9(04)   COMP VALUE 0500.
020200 77  WS-REP-IDX-ENCONTRADO    PIC 9(04)   COMP VALUE ZEROS.
020300 01  WS-TABLA-MAESTRO.
020400     03  WS-REP-FILA OCCURS 1 TO 500 TIMES DEPENDING ON WS-REP-CANT
020500                     INDEXED BY WS-REP-IDX.
020600         05  WS-REP-NOMBRE        PIC X(40).
020700         05  WS-REP-CANON         PIC X(40).
020800         05  WS-REP-CANON-LARGO   PIC 9(02) COMP.
020900         05  FILLER               PIC X(02).
021000
021100*----------- TABLA DE CITAS DEL DOCUMENTO EN CURSO ----------------
021200*    ESTA TABLA SE PASA POR REFERENCIA A PGMCITAB (VER LK-CIT-
021300*    TABLA DE ESE SUBPROGRAMA) - EL LAYOUT DE LA FILA DEBE
021400*    COINCIDIR EXACTAMENTE CON LK-CIT-FILA.
021500 77  WS-CIT-CANT              PIC 9(04)   COMP VALUE ZEROS.
021600 77  WS-CIT-MAX               PIC 9(04)   COMP VALUE 0300.
021700 77  WS-CIT-IDX-ENCONTRADO    PIC 9(04)   COMP VALUE ZEROS.
021800 01  WS-TABLA-CITAS.
021900     03  WS-CIT-FILA OCCURS 1 TO 300 TIMES DEPENDING ON WS-CIT-CANT
022000                     INDEXED BY WS-CIT-IDX.
022100*        COPY CPCITTAB.
022200         05  WS-CIT-VOLUMEN       PIC 9(05).
022300         05  WS-CIT-REPORTE       PIC X(40).
022400         05  WS-CIT-REPORTE-LARGO PIC 9(02) COMP.
022500         05  WS-CIT-PAGINA        PIC 9(05).
022600         05  WS-CIT-CONTADOR      PIC 9(05).
022700         05  FILLER               PIC X(02).
022800
022900*----------- LINEA DEL DOCUMENTO EN CURSO -------------------------
023000 01  WS-LINEA-TRABAJO         PIC X(256)  VALUE SPACES.
023100 01  WS-LINEA-TABLA REDEFINES WS-LINEA-TRABAJO.
023200     03  WS-LINEA-CHAR OCCURS 256 TIMES   PIC X(01).
023300 77  WS-LARGO-LINEA           PIC 9(03)   COMP VALUE 256.
023400
023500*----------- EXPLORACION DE CORRIDAS DIGITO / NO-DIGITO ----------
023600 77  WS-POS                   PIC 9(03)   COMP.
023700 77  WS-SCAN-POS              PIC 9(03)   COMP.
023800 77  WS-RUN-INICIO            PIC 9(03)   COMP.
023900 77  WS-RUN-LARGO             PIC 9(03)   COMP.
024000 77  WS-RUN-SIGUE             PIC X       VALUE 'N'.
024100     88  WS-RUN-CONTINUA                  VALUE 'S'.
024200     88  WS-RUN-CORTADA                   VALUE 'N'.
024300 77  WS-VOL-LARGO             PIC 9(03)   COMP.
024400 77  WS-MID-LARGO             PIC 9(03)   COMP.
024500 77  WS-FIN-LARGO-TOTAL       PIC 9(03)   COMP.
024600 77  WS-PAG-LARGO             PIC 9(03)   COMP.
024700
024800*----------- ARMADO DEL CANDIDATO ---------------------------------
024900 77  CIT-VOLUMEN-CAND         PIC 9(05).
025000 77  CIT-PAGINA-CAND          PIC 9(05).
025100 01  WS-MID-TEXTO             PIC X(37)   VALUE SPACES.
025200 77  WS-AT-POS                PIC 9(02)   COMP.
025300 77  WS-AT-ENCONTRADO         PIC X       VALUE 'N'.
025400     88  WS-AT-FUE-HALLADO                VALUE 'Y'.
025500     88  WS-AT-NO-FUE-HALLADO              VALUE 'N'.
025600 77  WS-REPORTE-RAW-LARGO     PIC 9(02)   COMP.
025700 01  WS-REPORTE-CANON-CAND    PIC X(40)   VALUE SPACES.
025800 77  WS-REPORTE-CANON-LARGO   PIC 9(02)   COMP.
025900
026000*----------- TRIM GENERICO (BLANCOS INICIALES/FINALES) -----------
026100*    ENSANCHADO DE X(40) A X(64) PARA QUE EL MISMO UTILITARIO
026200*    SIRVA TANTO PARA REPERTORIOS/CAMPOS EDITADOS (40 O MENOS)
026300*    COMO PARA EL NOMBRE DE DOCUMENTO DEL DETALLE DE SALIDA
026400*    (HASTA 64) - VER 2900-ESCRIBIR-DETALLE-I.
026500 01  WS-TRIM-ENTRADA          PIC X(64)   VALUE SPACES.
026600 01  WS-TRIM-ENTRADA-TBL REDEFINES WS-TRIM-ENTRADA.
026700     03  WS-TRIM-IN-CHAR OCCURS 64 TIMES  PIC X(01).
026800 01  WS-TRIM-SALIDA           PIC X(64)   VALUE SPACES.
026900 77  WS-TRIM-SAL-LEN          PIC 9(02)   COMP VALUE ZEROS.
027000 77  WS-TRIM-INICIO           PIC 9(02)   COMP VALUE ZEROS.
027100 77  WS-TRIM-FIN              PIC 9(02)   COMP VALUE ZEROS.
027200 77  WS-TRIM-I                PIC 9(02)   COMP.
027300
027400*----------- COLAPSO DE BLANCOS INTERNOS (CANONICO) --------------
027500 01  WS-CANON-ENTRADA         PIC X(40)   VALUE SPACES.
027600 01  WS-CANON-ENTRADA-TBL REDEFINES WS-CANON-ENTRADA.
027700     03  WS-CANON-IN-CHAR OCCURS 40 TIMES PIC X(01).
027800 01  WS-CANON-SALIDA          PIC X(40)   VALUE SPACES.
027900 01  WS-CANON-SALIDA-TBL REDEFINES WS-CANON-SALIDA.
028000     03  WS-CANON-OUT-CHAR OCCURS 40 TIMES PIC X(01).
028100 77  WS-CANON-IN-LEN          PIC 9(02)   COMP VALUE ZEROS.
028200 77  WS-CANON-OUT-LEN         PIC 9(02)   COMP VALUE ZEROS.
028300 77  WS-CANON-I               PIC 9(02)   COMP.
028400 77  WS-CANON-ESPACIO-PREV    PIC X       VALUE 'N'.
028500     88  WS-CANON-PREV-ESPACIO             VALUE 'Y'.
028600     88  WS-CANON-PREV-NO-ESPACIO          VALUE 'N'.
028700
028800*----------- FORMATEO DE LA LINEA DE SALIDA -----------------------
028900 77  WS-NUM-EDIT              PIC Z(04)9.
029000 01  WS-VOL-TXT               PIC X(05)   VALUE SPACES.
029100 77  WS-VOL-TXT-LEN           PIC 9(02)   COMP VALUE ZEROS.
029200 01  WS-PAG-TXT               PIC X(05)   VALUE SPACES.
029300 77  WS-PAG-TXT-LEN           PIC 9(02)   COMP VALUE ZEROS.
029400 01  WS-CITA-TXT              PIC X(52)   VALUE SPACES.
029500 77  WS-CITA-TXT-LEN          PIC 9(02)   COMP VALUE ZEROS.
029600 01  WS-DOC-TXT               PIC X(64)   VALUE SPACES.
029700 77  WS-DOC-TXT-LEN           PIC 9(02)   COMP VALUE ZEROS.
029800 01  WS-CNT-TXT               PIC X(05)   VALUE SPACES.
029900 77  WS-CNT-TXT-LEN           PIC 9(02)   COMP VALUE ZEROS.
030000
030100*----------- REGISTRO DE SALIDA EN WORKING-STORAGE ----------------
030200*    COPY CPCITSAL.  A DIFERENCIA DE LOS SUBCAMPOS DE ANCHO FIJO
030300*    DE VERSIONES ANTERIORES, LA LINEA SE ARMA COMPLETA CON UN
030400*    SOLO STRING (VER 2900-ESCRIBIR-DETALLE-I) USANDO EL LARGO
030500*    REAL DE CADA SUBCAMPO, PARA QUE NO QUEDEN BLANCOS DE RELLENO
030600*    ENTRE EL DATO Y EL SEPARADOR SIGUIENTE - EL CSV DE SALIDA ES
030700*    DE LARGO VARIABLE, SIN ENCABEZADO (VER FD SALIDA).
030800 01  CIT-REG-SALIDA.
030900     03  SAL-LINEA           PIC X(127)  VALUE SPACES.
031000     03  FILLER              PIC X(01)   VALUE SPACE.
031100
031200*----------- AREA DE COMUNICACION CON PGMCITAB --------------------
031300 77  WS-PGM-ABREVIADAS       PIC X(08)   VALUE 'PGMCITAB'.
031400 01  LK-PARAMETROS.
031500     03  LK-CIT-CANT              PIC 9(04) COMP.
031600     03  LK-BUSCA-VOLUMEN         PIC 9(05).
031700     03  LK-BUSCA-REPORTE         PIC X(40).
031800     03  LK-BUSCA-PAGINA          PIC 9(05).
031900     03  LK-RESULTADO-IDX         PIC 9(04) COMP.
032000     03  FILLER                   PIC X(02).
032100
032200 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032300
032400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032500 PROCEDURE DIVISION.
032600
032700 MAIN-PROGRAM-I.
032800
032900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
033000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
033100             UNTIL WS-FIN-LOTE.
033200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
033300
033400 MAIN-PROGRAM-F. GOBACK.
033500
033600*--------------------------------------------------------------
033700*    APERTURA DE ARCHIVOS Y CARGA DEL MAESTRO DE REPERTORIOS.
033800*    SI EL MAESTRO O EL ARCHIVO DE CONTROL DEL LOTE NO ABREN
033900*    NO HAY NADA QUE PROCESAR - EL TRABAJO ABENDEA (S-0231).
034000 1000-INICIO-I.
034100
034200     ACCEPT WS-FECHA-CORRIDA FROM DATE
034300     MOVE WS-FEC-DD TO WS-BAN-DD
034400     MOVE WS-FEC-MM TO WS-BAN-MM
034500     MOVE WS-FEC-AA TO WS-BAN-AA
034600     DISPLAY '   PGMCITLO - EXTRACCION DE CITAS LEGALES'
034700     DISPLAY '   ' WS-FECHA-BANNER
034800
034900     MOVE ZEROS TO WS-REP-CANT
035000     MOVE ZEROS TO WS-CIT-CANT
035100     MOVE ZEROS TO WS-DOC-CANT
035200     MOVE ZEROS TO WS-DOC-ERR-CANT
035300     SET WS-NO-FIN-LOTE TO TRUE
035400
035500     OPEN INPUT MAESTRO
035600     IF FS-MAESTRO NOT EQUAL '00'
035700        DISPLAY '*** ABEND - NO SE PUDO ABRIR EL MAESTRO DE '
035800                'REPERTORIOS.  FILE STATUS = ' FS-MAESTRO
035900        MOVE 9999 TO RETURN-CODE
036000        STOP RUN
036100     END-IF
036200
036300     SET WS-NO-FIN-MAESTRO TO TRUE
036400     PERFORM 1100-CARGA-MAESTRO-I THRU 1100-CARGA-MAESTRO-F
036500             UNTIL WS-FIN-MAESTRO
036600     CLOSE MAESTRO
036700
036800     DISPLAY '   REPERTORIOS CARGADOS EN TABLA: ' WS-REP-CANT
036900
037000     OPEN INPUT LOTE
037100     IF FS-LOTE NOT EQUAL '00'
037200        DISPLAY '*** ABEND - NO SE PUDO ABRIR EL ARCHIVO DE '
037300                'CONTROL DEL LOTE.  FILE STATUS = ' FS-LOTE
037400        MOVE 9999 TO RETURN-CODE
037500        STOP RUN
037600     END-IF
037700
037800     OPEN OUTPUT SALIDA
037900     IF FS-SALIDA NOT EQUAL '00'
038000        DISPLAY '*** ABEND - NO SE PUDO ABRIR EL CSV DE SALIDA. '
038100                'FILE STATUS = ' FS-SALIDA
038200        MOVE 9999 TO RETURN-CODE
038300        STOP RUN
038400     END-IF.
038500
038600 1000-INICIO-F. EXIT.
038700
038800*--------------------------------------------------------------
038900*    LEE UNA LINEA DEL MAESTRO, LA DA DE ALTA EN TABLA SI NO ES
039000*    UNA LINEA EN BLANCO.  P. ACOSTA (S-1140): SE IGNORA TODA
039100*    LINEA QUE EXCEDA EL LIMITE DE TABLA CON AVISO A OPERACION.
039200 1100-CARGA-MAESTRO-I.
039300
039400     READ MAESTRO INTO CIT-REG-MAESTRO-FD
039500     EVALUATE FS-MAESTRO
039600         WHEN '00'
039700             IF CIT-MST-NOMBRE-FD NOT EQUAL SPACES
039800                PERFORM 1120-ALTA-MAESTRO-I THRU 1120-ALTA-MAESTRO-F
039900             END-IF
040000         WHEN '10'
040100             SET WS-FIN-MAESTRO TO TRUE
040200         WHEN OTHER
040300             DISPLAY '*** ABEND - ERROR DE LECTURA EN EL MAESTRO '
040400                     'DE REPERTORIOS.  FILE STATUS = ' FS-MAESTRO
040500             MOVE 9999 TO RETURN-CODE
040600             STOP RUN
040700     END-EVALUATE.
040800
040900 1100-CARGA-MAESTRO-F. EXIT.
041000
041100*--------------------------------------------------------------
041200 1120-ALTA-MAESTRO-I.
041300
041400     IF WS-REP-CANT LESS WS-REP-MAX
041500        MOVE SPACES TO WS-TRIM-ENTRADA
041600        MOVE CIT-MST-NOMBRE-FD TO WS-TRIM-ENTRADA
041700        PERFORM 8100-TRIM-TEXTO-I THRU 8100-TRIM-TEXTO-F
041800        ADD 1 TO WS-REP-CANT
041900        MOVE WS-TRIM-SALIDA TO WS-REP-NOMBRE(WS-REP-CANT)
042000        MOVE WS-TRIM-SAL-LEN TO WS-CANON-IN-LEN
042100        MOVE WS-TRIM-SALIDA TO WS-CANON-ENTRADA
042200        PERFORM 1160-CANON-NOMBRE-I THRU 1160-CANON-NOMBRE-F
042300        MOVE WS-CANON-SALIDA  TO WS-REP-CANON(WS-REP-CANT)
042400        MOVE WS-CANON-OUT-LEN TO WS-REP-CANON-LARGO(WS-REP-CANT)
042500     ELSE
042600        DISPLAY '*** AVISO - MAESTRO DE REPERTORIOS EXCEDE '
042700                WS-REP-MAX ' ENTRADAS, SE IGNORA: '
042800                CIT-MST-NOMBRE-FD
042900     END-IF.
043000
043100 1120-ALTA-MAESTRO-F. EXIT.
043200
043300*--------------------------------------------------------------
043400*    COLAPSA CORRIDAS DE BLANCOS INTERNOS DE WS-CANON-ENTRADA
043500*    (YA TRIMEADO, LARGO REAL EN WS-CANON-IN-LEN) A UN UNICO
043600*    BLANCO, DEJANDO EL RESULTADO EN WS-CANON-SALIDA / -OUT-LEN.
043700 1160-CANON-NOMBRE-I.
043800
043900     MOVE SPACES TO WS-CANON-SALIDA
044000     MOVE ZEROS  TO WS-CANON-OUT-LEN
044100     MOVE 'N'    TO WS-CANON-ESPACIO-PREV
044200
044300     IF WS-CANON-IN-LEN GREATER ZEROS
044400        PERFORM 1165-CANON-CHAR-I THRU 1165-CANON-CHAR-F
044500                VARYING WS-CANON-I FROM 1 BY 1
044600                UNTIL WS-CANON-I GREATER WS-CANON-IN-LEN
044700     END-IF.
044800
044900 1160-CANON-NOMBRE-F. EXIT.
045000
045100*--------------------------------------------------------------
045200 1165-CANON-CHAR-I.
045300
045400     IF WS-CANON-IN-CHAR(WS-CANON-I) EQUAL SPACE
045500        IF WS-CANON-OUT-LEN GREATER ZEROS
045600           AND WS-CANON-PREV-NO-ESPACIO
045700           ADD 1 TO WS-CANON-OUT-LEN
045800           MOVE SPACE TO WS-CANON-OUT-CHAR(WS-CANON-OUT-LEN)
045900        END-IF
046000        MOVE 'Y' TO WS-CANON-ESPACIO-PREV
046100     ELSE
046200        ADD 1 TO WS-CANON-OUT-LEN
046300        MOVE WS-CANON-IN-CHAR(WS-CANON-I) TO
046400             WS-CANON-OUT-CHAR(WS-CANON-OUT-LEN)
046500        MOVE 'N' TO WS-CANON-ESPACIO-PREV
046600     END-IF.
046700
046800 1165-CANON-CHAR-F. EXIT.
046900
047000*--------------------------------------------------------------
047100*    LEE EL PROXIMO NOMBRE DE DOCUMENTO DEL LOTE Y, SI HAY,
047200*    LO ESCANEA COMPLETO Y VUELCA SUS CITAS AL CSV DE SALIDA.
047300 2000-PROCESO-I.
047400
047500     PERFORM 2100-LEER-LOTE-I THRU 2100-LEER-LOTE-F
047600     IF WS-NO-FIN-LOTE
047700        PERFORM 2200-ESCANEAR-DOC-I THRU 2200-ESCANEAR-DOC-F
047800        IF WS-DOC-SIN-ERROR
047900           PERFORM 2900-ESCRIBIR-DETALLE-I THRU 2900-ESCRIBIR-DETALLE-F
048000                   VARYING WS-CIT-IDX FROM 1 BY 1
048100                   UNTIL WS-CIT-IDX GREATER WS-CIT-CANT
048200        ELSE
048300           ADD 1 TO WS-DOC-ERR-CANT
048400        END-IF
048500        ADD 1 TO WS-DOC-CANT
048600     END-IF.
048700
048800 2000-PROCESO-F. EXIT.
048900
049000*--------------------------------------------------------------
049100 2100-LEER-LOTE-I.
049200
049300     READ LOTE INTO WS-DOC-NOMBRE
049400     EVALUATE FS-LOTE
049500         WHEN '00'
049600             CONTINUE
049700         WHEN '10'
049800             SET WS-FIN-LOTE TO TRUE
049900         WHEN OTHER
050000             DISPLAY '*** ERROR DE LECTURA EN ARCHIVO DE CONTROL '
050100                     'DEL LOTE.  FILE STATUS = ' FS-LOTE
050200             MOVE 9999 TO RETURN-CODE
050300             SET WS-FIN-LOTE TO TRUE
050400     END-EVALUATE.
050500
050600 2100-LEER-LOTE-F. EXIT.
050700
050800*--------------------------------------------------------------
050900*    ABRE EL DOCUMENTO EN CURSO (ASIGNACION DINAMICA) Y, SI
051000*    ABRIO BIEN, LO ESCANEA LINEA POR LINEA.  UN DOCUMENTO QUE
051100*    NO ABRE O QUE FALLA A MITAD DE LECTURA SE DESCARTA ENTERO
051200*    (M. DELUCA, S-0611).
051300 2200-ESCANEAR-DOC-I.
051400
051500     MOVE ZEROS  TO WS-CIT-CANT
051600     MOVE 'N'    TO WS-STATUS-DOC-ERROR
051700     MOVE WS-DOC-NOMBRE TO WS-DOC-ASSIGN
051800
051900     OPEN INPUT DOCUMENTO
052000     IF FS-DOCUMENTO NOT EQUAL '00'
052100        DISPLAY '*** ERROR AL ABRIR DOCUMENTO ' WS-DOC-NOMBRE
052200                ' - FILE STATUS = ' FS-DOCUMENTO
052300        MOVE 'Y' TO WS-STATUS-DOC-ERROR
052400     ELSE
052500        SET WS-NO-FIN-DOC TO TRUE
052600        PERFORM 2300-LEER-LINEA-I THRU 2300-LEER-LINEA-F
052700                UNTIL WS-FIN-DOC
052800        CLOSE DOCUMENTO
052900     END-IF.
053000
053100 2200-ESCANEAR-DOC-F. EXIT.
053200
053300*--------------------------------------------------------------
053400 2300-LEER-LINEA-I.
053500
053600     MOVE SPACES TO WS-LINEA-TRABAJO
053700     READ DOCUMENTO INTO WS-LINEA-TRABAJO
053800     EVALUATE FS-DOCUMENTO
053900         WHEN '00'
054000             PERFORM 2400-ESCANEAR-LINEA-I THRU 2400-ESCANEAR-LINEA-F
054100         WHEN '10'
054200             SET WS-FIN-DOC TO TRUE
054300         WHEN OTHER
054400             DISPLAY '*** ERROR DE LECTURA EN DOCUMENTO '
054500                     WS-DOC-NOMBRE ' - FILE STATUS = ' FS-DOCUMENTO
054600             MOVE 'Y' TO WS-STATUS-DOC-ERROR
054700             SET WS-FIN-DOC TO TRUE
054800     END-EVALUATE.
054900
055000 2300-LEER-LINEA-F. EXIT.
055100
055200*--------------------------------------------------------------
055300*    RECORRE LA LINEA DE PRINCIPIO A FIN INTENTANDO UN CANDIDATO
055400*    DE CITA EN CADA POSICION (WS-POS AVANZA SEGUN EL RESULTADO
055500*    DE CADA INTENTO EN 2405-).
055600 2400-ESCANEAR-LINEA-I.
055700
055800     MOVE 1 TO WS-POS
055900     PERFORM 2405-UN-PASO-I THRU 2405-UN-PASO-F
056000             UNTIL WS-POS GREATER WS-LARGO-LINEA.
056100
056200 2400-ESCANEAR-LINEA-F. EXIT.
056300
056400*--------------------------------------------------------------
056500*    UN PASO DEL ESCANEO: MIDE LA CORRIDA DE DIGITOS EN WS-POS
056600*    (VOLUMEN), LA CORRIDA DE NO-DIGITOS QUE SIGUE (TEXTO MEDIO)
056700*    Y LA CORRIDA DE DIGITOS FINAL (PAGINA).  SI ALGUNA MEDIDA
056800*    NO CUMPLE LOS LIMITES DEL PATRON, AVANZA UNA POSICION Y
056900*    REINTENTA DESDE ALLI - NO HAY MARCHA ATRAS DE POSICION,
057000*    SOLO AVANCE DE A UN CARACTER HASTA QUE LAS TRES CORRIDAS
057100*    CALCEN CON LOS LIMITES DEL PATRON.
057200 2405-UN-PASO-I.
057300
057400     MOVE WS-POS TO WS-RUN-INICIO
057500     PERFORM 2410-SIG-DIGITOS-I THRU 2410-SIG-DIGITOS-F
057600     MOVE WS-RUN-LARGO TO WS-VOL-LARGO
057700
057800     IF WS-VOL-LARGO EQUAL ZEROS OR WS-VOL-LARGO GREATER 5
057900        ADD 1 TO WS-POS
058000     ELSE
058100        COMPUTE WS-RUN-INICIO = WS-POS + WS-VOL-LARGO
058200        PERFORM 2420-SIG-NODIGITOS-I THRU 2420-SIG-NODIGITOS-F
058300        MOVE WS-RUN-LARGO TO WS-MID-LARGO
058400
058500        IF WS-MID-LARGO LESS 2 OR WS-MID-LARGO GREATER 37
058600           ADD 1 TO WS-POS
058700        ELSE
058800           COMPUTE WS-RUN-INICIO = WS-POS + WS-VOL-LARGO + WS-MID-LARGO
058900           PERFORM 2410-SIG-DIGITOS-I THRU 2410-SIG-DIGITOS-F
059000           MOVE WS-RUN-LARGO TO WS-FIN-LARGO-TOTAL
059100
059200           IF WS-FIN-LARGO-TOTAL EQUAL ZEROS
059300              ADD 1 TO WS-POS
059400           ELSE
059500              IF WS-FIN-LARGO-TOTAL GREATER 5
059600                 MOVE 5 TO WS-PAG-LARGO
059700              ELSE
059800                 MOVE WS-FIN-LARGO-TOTAL TO WS-PAG-LARGO
059900              END-IF
060000              PERFORM 2430-INTENTA-CAND-I THRU 2430-INTENTA-CAND-F
060100           END-IF
060200        END-IF
060300     END-IF.
060400
060500 2405-UN-PASO-F. EXIT.
060600
060700*--------------------------------------------------------------
060800*    MIDE, A PARTIR DE WS-RUN-INICIO, CUANTAS POSICIONES
060900*    CONSECUTIVAS SON DIGITO.  DEVUELVE 0 SI LA PRIMERA YA NO
061000*    LO ES.  LA CONDICION DE CORTE SOLO MIRA POSICION Y
061100*    SWITCH DE CONTINUACION - NUNCA INDEXA FUERA DE RANGO.
061200 2410-SIG-DIGITOS-I.
061300
061400     MOVE ZEROS TO WS-RUN-LARGO
061500     MOVE 'S'   TO WS-RUN-SIGUE
061600     MOVE WS-RUN-INICIO TO WS-SCAN-POS
061700     PERFORM 2411-CONTAR-DIGITO-I THRU 2411-CONTAR-DIGITO-F
061800             UNTIL WS-SCAN-POS GREATER WS-LARGO-LINEA
061900                OR WS-RUN-CORTADA.
062000
062100 2410-SIG-DIGITOS-F. EXIT.
062200
062300*--------------------------------------------------------------
062400 2411-CONTAR-DIGITO-I.
062500
062600     IF WS-LINEA-CHAR(WS-SCAN-POS) IS CLASE-DIGITO
062700        ADD 1 TO WS-RUN-LARGO
062800        ADD 1 TO WS-SCAN-POS
062900     ELSE
063000        MOVE 'N' TO WS-RUN-SIGUE
063100     END-IF.
063200
063300 2411-CONTAR-DIGITO-F. EXIT.
063400
063500*--------------------------------------------------------------
063600*    IGUAL QUE 2410- PERO PARA CORRIDAS DE NO-DIGITO (EL TEXTO
063700*    MEDIO ENTRE VOLUMEN Y PAGINA).
063800 2420-SIG-NODIGITOS-I.
063900
064000     MOVE ZEROS TO WS-RUN-LARGO
064100     MOVE 'S'   TO WS-RUN-SIGUE
064200     MOVE WS-RUN-INICIO TO WS-SCAN-POS
064300     PERFORM 2421-CONTAR-NODIGITO-I THRU 2421-CONTAR-NODIGITO-F
064400             UNTIL WS-SCAN-POS GREATER WS-LARGO-LINEA
064500                OR WS-RUN-CORTADA.
064600
064700 2420-SIG-NODIGITOS-F. EXIT.
064800
064900*--------------------------------------------------------------
065000 2421-CONTAR-NODIGITO-I.
065100
065200     IF WS-LINEA-CHAR(WS-SCAN-POS) IS NOT CLASE-DIGITO
065300        ADD 1 TO WS-RUN-LARGO
065400        ADD 1 TO WS-SCAN-POS
065500     ELSE
065600        MOVE 'N' TO WS-RUN-SIGUE
065700     END-IF.
065800
065900 2421-CONTAR-NODIGITO-F. EXIT.
066000
066100*--------------------------------------------------------------
066200*    YA SE MIDIERON LAS TRES CORRIDAS Y CUMPLEN LOS LIMITES DEL
066300*    PATRON - ARMA EL CANDIDATO, DETECTA SI ES ABREVIADA
066400*    ("...AT...") Y VALIDA EL REPERTORIO CONTRA EL MAESTRO.
066500 2430-INTENTA-CAND-I.
066600
066700     MOVE WS-LINEA-TRABAJO(WS-POS:WS-VOL-LARGO) TO CIT-VOLUMEN-CAND
066800
066900     MOVE SPACES TO WS-MID-TEXTO
067000     MOVE WS-LINEA-TRABAJO(WS-POS + WS-VOL-LARGO : WS-MID-LARGO)
067100          TO WS-MID-TEXTO(1:WS-MID-LARGO)
067200
067300     MOVE WS-LINEA-TRABAJO
067400          (WS-POS + WS-VOL-LARGO + WS-MID-LARGO : WS-PAG-LARGO)
067500          TO CIT-PAGINA-CAND
067600
067700     MOVE 'N' TO WS-AT-ENCONTRADO
067800     IF WS-MID-LARGO NOT LESS 4
067900        PERFORM 2440-BUSCAR-AT-I THRU 2440-BUSCAR-AT-F
068000                VARYING WS-AT-POS FROM 1 BY 1
068100                UNTIL WS-AT-POS GREATER WS-MID-LARGO - 3
068200                   OR WS-AT-FUE-HALLADO
068300     END-IF
068400
068500     IF WS-AT-FUE-HALLADO
068600        MOVE 'Y' TO WS-STATUS-ABREVIADA
068700        COMPUTE WS-REPORTE-RAW-LARGO = WS-AT-POS - 1
068800     ELSE
068900        MOVE 'N' TO WS-STATUS-ABREVIADA
069000        MOVE WS-MID-LARGO TO WS-REPORTE-RAW-LARGO
069100     END-IF
069200
069300     MOVE SPACES TO WS-TRIM-ENTRADA
069400     MOVE WS-MID-TEXTO(1:WS-REPORTE-RAW-LARGO)
069500          TO WS-TRIM-ENTRADA(1:WS-REPORTE-RAW-LARGO)
069600     PERFORM 8100-TRIM-TEXTO-I THRU 8100-TRIM-TEXTO-F
069700
069800     PERFORM 2450-VALIDAR-CAND-I THRU 2450-VALIDAR-CAND-F
069900
070000     IF WS-REP-IDX-ENCONTRADO EQUAL ZEROS
070100        COMPUTE WS-POS = WS-POS + WS-VOL-LARGO + WS-MID-LARGO
070200     ELSE
070300        MOVE WS-REP-CANON(WS-REP-IDX-ENCONTRADO)
070400             TO WS-REPORTE-CANON-CAND
070500        MOVE WS-REP-CANON-LARGO(WS-REP-IDX-ENCONTRADO)
070600             TO WS-REPORTE-CANON-LARGO
070700        IF WS-ES-ABREVIADA
070800           PERFORM 2460-RESOLVER-ABREVIADA-I THRU
070900                   2460-RESOLVER-ABREVIADA-F
071000        ELSE
071100           PERFORM 2480-BUSCAR-EXACTA-I THRU 2480-BUSCAR-EXACTA-F
071200           IF WS-CIT-IDX-ENCONTRADO EQUAL ZEROS
071300              PERFORM 2470-ALTA-CITA-I THRU 2470-ALTA-CITA-F
071400           ELSE
071500              ADD 1 TO WS-CIT-CONTADOR(WS-CIT-IDX-ENCONTRADO)
071600           END-IF
071700        END-IF
071800        COMPUTE WS-POS = WS-POS + WS-VOL-LARGO + WS-MID-LARGO
071900                                + WS-PAG-LARGO
072000     END-IF.
072100
072200 2430-INTENTA-CAND-F. EXIT.
072300
072400*--------------------------------------------------------------
072500*    BUSCA LA SUBCADENA ' AT ' DENTRO DEL TEXTO MEDIO - SI
072600*    APARECE, LA CITA ES UNA ABREVIADA (PIN-CITE).
072700 2440-BUSCAR-AT-I.
072800
072900     IF WS-MID-TEXTO(WS-AT-POS:4) EQUAL ' at '
073000        MOVE 'Y' TO WS-AT-ENCONTRADO
073100     END-IF.
073200
073300 2440-BUSCAR-AT-F. EXIT.
073400
073500*--------------------------------------------------------------
073600*    BUSCA EL REPERTORIO TRIMEADO DEL CANDIDATO (WS-TRIM-SALIDA)
073700*    EN EL MAESTRO.  H. QUIROGA (S-0812): BUSQUEDA POR INDICE
073800*    EN LUGAR DE COMPARACION SECUENCIAL EXPLICITA.
073900 2450-VALIDAR-CAND-I.
074000
074100     MOVE ZEROS TO WS-REP-IDX-ENCONTRADO
074200     IF WS-REP-CANT NOT EQUAL ZEROS
074300        SET WS-REP-IDX TO 1
074400        SEARCH WS-REP-FILA
074500            AT END
074600                CONTINUE
074700            WHEN WS-REP-NOMBRE(WS-REP-IDX) EQUAL WS-TRIM-SALIDA
074800                MOVE WS-REP-IDX TO WS-REP-IDX-ENCONTRADO
074900        END-SEARCH
075000     END-IF.
075100
075200 2450-VALIDAR-CAND-F. EXIT.
075300
075400*--------------------------------------------------------------
075500*    ARMA EL AREA DE COMUNICACION Y LLAMA A PGMCITAB PARA
075600*    RESOLVER A QUE CITA COMPLETA SE REFIERE LA ABREVIADA.
075700 2460-RESOLVER-ABREVIADA-I.
075800
075900     MOVE WS-CIT-CANT         TO LK-CIT-CANT
076000     MOVE CIT-VOLUMEN-CAND    TO LK-BUSCA-VOLUMEN
076100     MOVE WS-REPORTE-CANON-CAND TO LK-BUSCA-REPORTE
076200     MOVE CIT-PAGINA-CAND     TO LK-BUSCA-PAGINA
076300     MOVE ZEROS               TO LK-RESULTADO-IDX
076400
076500     CALL WS-PGM-ABREVIADAS USING WS-TABLA-CITAS LK-PARAMETROS
076600
076700     IF LK-RESULTADO-IDX GREATER ZEROS
076800        ADD 1 TO WS-CIT-CONTADOR(LK-RESULTADO-IDX)
076900     ELSE
077000        PERFORM 2470-ALTA-CITA-I THRU 2470-ALTA-CITA-F
077100     END-IF.
077200
077300 2460-RESOLVER-ABREVIADA-F. EXIT.
077400
077500*--------------------------------------------------------------
077600*    DA DE ALTA UNA CITA NUEVA EN LA TABLA DEL DOCUMENTO.
077700*    P. ACOSTA (S-1140): SI LA TABLA ESTA LLENA SE AVISA A
077800*    OPERACION Y SE DESCARTA LA OCURRENCIA.
077900 2470-ALTA-CITA-I.
078000
078100     IF WS-CIT-CANT LESS WS-CIT-MAX
078200        ADD 1 TO WS-CIT-CANT
078300        MOVE CIT-VOLUMEN-CAND        TO WS-CIT-VOLUMEN(WS-CIT-CANT)
078400        MOVE WS-REPORTE-CANON-CAND   TO WS-CIT-REPORTE(WS-CIT-CANT)
078500        MOVE WS-REPORTE-CANON-LARGO  TO
078600             WS-CIT-REPORTE-LARGO(WS-CIT-CANT)
078700        MOVE CIT-PAGINA-CAND         TO WS-CIT-PAGINA(WS-CIT-CANT)
078800        MOVE 1                       TO WS-CIT-CONTADOR(WS-CIT-CANT)
078900     ELSE
079000        DISPLAY '*** AVISO - TABLA DE CITAS DEL DOCUMENTO '
079100                WS-DOC-NOMBRE ' EXCEDE ' WS-CIT-MAX
079200                ' ENTRADAS, SE DESCARTA LA OCURRENCIA'
079300     END-IF.
079400
079500 2470-ALTA-CITA-F. EXIT.
079600
079700*--------------------------------------------------------------
079800*    BUSCA, EN LA TABLA YA ACUMULADA DEL DOCUMENTO, UNA CITA
079900*    EXACTA (MISMO VOLUMEN + REPERTORIO + PAGINA) PARA SUMAR
080000*    LA OCURRENCIA EN LUGAR DE DUPLICAR LA FILA.
080100 2480-BUSCAR-EXACTA-I.
080200
080300     MOVE ZEROS TO WS-CIT-IDX-ENCONTRADO
080400     IF WS-CIT-CANT NOT EQUAL ZEROS
080500        SET WS-CIT-IDX TO 1
080600        SEARCH WS-CIT-FILA
080700            AT END
080800                CONTINUE
080900            WHEN WS-CIT-VOLUMEN(WS-CIT-IDX) EQUAL CIT-VOLUMEN-CAND
081000                 AND WS-CIT-REPORTE(WS-CIT-IDX) EQUAL
081100                     WS-REPORTE-CANON-CAND
081200                 AND WS-CIT-PAGINA(WS-CIT-IDX) EQUAL CIT-PAGINA-CAND
081300                MOVE WS-CIT-IDX TO WS-CIT-IDX-ENCONTRADO
081400        END-SEARCH
081500     END-IF.
081600
081700 2480-BUSCAR-EXACTA-F. EXIT.
081800
081900*--------------------------------------------------------------
082000*    ARMA UNA LINEA DEL CSV DE SALIDA A PARTIR DE LA ENTRADA
082100*    WS-CIT-IDX DE LA TABLA DE CITAS Y LA ESCRIBE.  EL NOMBRE DE
082200*    DOCUMENTO Y LA CANTIDAD SE RECORTAN A SU LARGO REAL ANTES DE
082300*    ARMAR LA LINEA (VER S-1310 MAS ABAJO); LA CITA ENTRE COMI-
082400*    LLAS YA VIENE COMPACTA DESDE 2910-FORMATEAR-CITA-I.
082500 2900-ESCRIBIR-DETALLE-I.
082600
082700     MOVE SPACES TO WS-TRIM-ENTRADA
082800     MOVE WS-DOC-NOMBRE TO WS-TRIM-ENTRADA(1:64)
082900     PERFORM 8100-TRIM-TEXTO-I THRU 8100-TRIM-TEXTO-F
083000     MOVE WS-TRIM-SAL-LEN TO WS-DOC-TXT-LEN
083100     MOVE SPACES TO WS-DOC-TXT
083200     MOVE WS-TRIM-SALIDA(1:WS-TRIM-SAL-LEN)
083300          TO WS-DOC-TXT(1:WS-TRIM-SAL-LEN)
083400
083500     PERFORM 2910-FORMATEAR-CITA-I THRU 2910-FORMATEAR-CITA-F
083600
083700     MOVE SPACES TO WS-TRIM-ENTRADA
083800     MOVE WS-CIT-CONTADOR(WS-CIT-IDX) TO WS-NUM-EDIT
083900     MOVE WS-NUM-EDIT TO WS-TRIM-ENTRADA(1:5)
084000     PERFORM 8100-TRIM-TEXTO-I THRU 8100-TRIM-TEXTO-F
084100     MOVE WS-TRIM-SAL-LEN TO WS-CNT-TXT-LEN
084200     MOVE SPACES TO WS-CNT-TXT
084300     MOVE WS-TRIM-SALIDA(1:WS-TRIM-SAL-LEN)
084400          TO WS-CNT-TXT(1:WS-TRIM-SAL-LEN)
084500
084600     MOVE SPACES TO CIT-REG-SALIDA
084700     STRING WS-DOC-TXT(1:WS-DOC-TXT-LEN)     DELIMITED BY SIZE
084800            ', '                              DELIMITED BY SIZE
084900            '"'                               DELIMITED BY SIZE
085000            WS-CITA-TXT(1:WS-CITA-TXT-LEN)    DELIMITED BY SIZE
085100            '"'                               DELIMITED BY SIZE
085200            ', '                              DELIMITED BY SIZE
085300            WS-CNT-TXT(1:WS-CNT-TXT-LEN)      DELIMITED BY SIZE
085400       INTO SAL-LINEA
085500
085600     MOVE CIT-REG-SALIDA TO REG-SALIDA-FD
085700     WRITE REG-SALIDA-FD
085800     IF FS-SALIDA NOT EQUAL '00'
085900        DISPLAY '*** ERROR AL ESCRIBIR EL CSV DE SALIDA. '
086000                'FILE STATUS = ' FS-SALIDA
086100        MOVE 9999 TO RETURN-CODE
086200     END-IF.
086300
086400 2900-ESCRIBIR-DETALLE-F. EXIT.
086500
086600*--------------------------------------------------------------
086700*    ARMA EL TEXTO DE LA CITA "<VOLUMEN> <REPERTORIO> <PAGINA>"
086800*    SIN CEROS A LA IZQUIERDA, REUTILIZANDO EL TRIM GENERICO
086900*    PARA QUITAR LOS BLANCOS DE SUPRESION DE CEROS DEL EDITADO,
087000*    Y CALCULA SU LARGO REAL EN WS-CITA-TXT-LEN PARA QUE
087100*    2900-ESCRIBIR-DETALLE-I LA PUEDA CONCATENAR SIN BLANCOS DE
087200*    RELLENO ANTES DE LA COMILLA DE CIERRE.
087300 2910-FORMATEAR-CITA-I.
087400
087500     MOVE SPACES TO WS-TRIM-ENTRADA
087600     MOVE WS-CIT-VOLUMEN(WS-CIT-IDX) TO WS-NUM-EDIT
087700     MOVE WS-NUM-EDIT TO WS-TRIM-ENTRADA(1:5)
087800     PERFORM 8100-TRIM-TEXTO-I THRU 8100-TRIM-TEXTO-F
087900     MOVE WS-TRIM-SAL-LEN TO WS-VOL-TXT-LEN
088000     MOVE SPACES TO WS-VOL-TXT
088100     MOVE WS-TRIM-SALIDA(1:WS-TRIM-SAL-LEN)
088200          TO WS-VOL-TXT(1:WS-TRIM-SAL-LEN)
088300
088400     MOVE SPACES TO WS-TRIM-ENTRADA
088500     MOVE WS-CIT-PAGINA(WS-CIT-IDX) TO WS-NUM-EDIT
088600     MOVE WS-NUM-EDIT TO WS-TRIM-ENTRADA(1:5)
088700     PERFORM 8100-TRIM-TEXTO-I THRU 8100-TRIM-TEXTO-F
088800     MOVE WS-TRIM-SAL-LEN TO WS-PAG-TXT-LEN
088900     MOVE SPACES TO WS-PAG-TXT
089000     MOVE WS-TRIM-SALIDA(1:WS-TRIM-SAL-LEN)
089100          TO WS-PAG-TXT(1:WS-TRIM-SAL-LEN)
089200
089300     MOVE SPACES TO WS-CITA-TXT
089400     STRING WS-VOL-TXT(1:WS-VOL-TXT-LEN)              DELIMITED BY SIZE
089500            ' '                                       DELIMITED BY SIZE
089600            WS-CIT-REPORTE(WS-CIT-IDX)
089700                (1:WS-CIT-REPORTE-LARGO(WS-CIT-IDX))  DELIMITED BY SIZE
089800            ' '                                       DELIMITED BY SIZE
089900            WS-PAG-TXT(1:WS-PAG-TXT-LEN)              DELIMITED BY SIZE
090000       INTO WS-CITA-TXT
090100
090200     COMPUTE WS-CITA-TXT-LEN = WS-VOL-TXT-LEN + 1
090300                             + WS-CIT-REPORTE-LARGO(WS-CIT-IDX) + 1
090400                             + WS-PAG-TXT-LEN.
090500
090600 2910-FORMATEAR-CITA-F. EXIT.
090700
090800*--------------------------------------------------------------
090900*    UTILITARIO GENERICO DE TRIM (SIN FUNCTION TRIM) - RECIBE EL
091000*    TEXTO EN WS-TRIM-ENTRADA (PIC X(40)) Y DEVUELVE EL TEXTO
091100*    SIN BLANCOS INICIALES NI FINALES, JUSTIFICADO A IZQUIERDA,
091200*    EN WS-TRIM-SALIDA, JUNTO CON SU LARGO EN WS-TRIM-SAL-LEN.
091300 8100-TRIM-TEXTO-I.
091400
091500     MOVE ZEROS  TO WS-TRIM-INICIO
091600     MOVE ZEROS  TO WS-TRIM-FIN
091700     MOVE SPACES TO WS-TRIM-SALIDA
091800     MOVE ZEROS  TO WS-TRIM-SAL-LEN
091900
092000     PERFORM 8110-HALLAR-INICIO-I THRU 8110-HALLAR-INICIO-F
092100             VARYING WS-TRIM-I FROM 1 BY 1
092200             UNTIL WS-TRIM-I GREATER 64
092300                OR WS-TRIM-INICIO NOT EQUAL ZEROS
092400
092500     IF WS-TRIM-INICIO NOT EQUAL ZEROS
092600        PERFORM 8120-HALLAR-FIN-I THRU 8120-HALLAR-FIN-F
092700                VARYING WS-TRIM-I FROM 64 BY -1
092800                UNTIL WS-TRIM-I LESS 1
092900                   OR WS-TRIM-FIN NOT EQUAL ZEROS
093000        COMPUTE WS-TRIM-SAL-LEN = WS-TRIM-FIN - WS-TRIM-INICIO + 1
093100        MOVE WS-TRIM-ENTRADA(WS-TRIM-INICIO:WS-TRIM-SAL-LEN)
093200             TO WS-TRIM-SALIDA(1:WS-TRIM-SAL-LEN)
093300     END-IF.
093400
093500 8100-TRIM-TEXTO-F. EXIT.
093600
093700*--------------------------------------------------------------
093800 8110-HALLAR-INICIO-I.
093900
094000     IF WS-TRIM-IN-CHAR(WS-TRIM-I) NOT EQUAL SPACE
094100        MOVE WS-TRIM-I TO WS-TRIM-INICIO
094200     END-IF.
094300
094400 8110-HALLAR-INICIO-F. EXIT.
094500
094600*--------------------------------------------------------------
094700 8120-HALLAR-FIN-I.
094800
094900     IF WS-TRIM-IN-CHAR(WS-TRIM-I) NOT EQUAL SPACE
095000        MOVE WS-TRIM-I TO WS-TRIM-FIN
095100     END-IF.
095200
095300 8120-HALLAR-FIN-F. EXIT.
095400
095500*--------------------------------------------------------------
095600*    CIERRE DE ARCHIVOS Y AVISO FINAL A OPERACION.
095700 9999-FINAL-I.
095800
095900     CLOSE LOTE
096000     CLOSE SALIDA
096100
096200     DISPLAY '   PGMCITLO - FIN DE PROCESO'
096300     DISPLAY '   DOCUMENTOS LEIDOS DEL LOTE .......: ' WS-DOC-CANT
096400     DISPLAY '   DOCUMENTOS DESCARTADOS POR ERROR ..: ' WS-DOC-ERR-CANT.
096500
096600 9999-FINAL-F. EXIT.
