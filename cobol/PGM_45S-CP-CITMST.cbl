000100************************************************************
000200*    CITMST
000300************************************************************
000400*         LAYOUT MAESTRO DE REPERTORIOS (REPORTERS)
000500*         LARGO 40 BYTES
000600*         UN NOMBRE DE REPERTORIO VALIDO POR LINEA,
000700*         BLANCOS INICIALES/FINALES NO SIGNIFICATIVOS.
000800*         EJ.: 'U.S.'            EJ.: 'F. SUPP. 2D'
000900************************************************************
001000 01  CIT-REG-MAESTRO.
001100     03  CIT-MST-NOMBRE          PIC X(40)    VALUE SPACES.
001200     03  FILLER                  PIC X(02)    VALUE SPACES.
