000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PGMCITAB.
000300 AUTHOR.         R. ITURRALDE.
000400 INSTALLATION.   DEPTO SISTEMAS - AREA BATCH CAF.
000500 DATE-WRITTEN.   04/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.       USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800******************************************************************
000900*                                                                *
001000*    PGMCITAB  -  RESOLUCION DE CITAS ABREVIADAS (PIN-CITE)      *
001100*    ==========================================================  *
001200*    SUBPROGRAMA LLAMADO DESDE PGMCITLO POR CADA CANDIDATO DE    *
001300*    CITA ABREVIADA ("...AT..") YA VALIDADO CONTRA EL MAESTRO    *
001400*    DE REPERTORIOS.  BUSCA, DENTRO DE LA TABLA DE CITAS DEL     *
001500*    DOCUMENTO EN CURSO, LA CITA CANONICA A LA QUE LA ABREVIADA  *
001600*    HACE REFERENCIA (MISMO VOLUMEN Y REPERTORIO, PAGINA MENOR   *
001700*    O IGUAL A LA PAGINA DE PIN-CITE, LA DE MAYOR PAGINA GANA).  *
001800*    NO ABRE ARCHIVOS NI ESCRIBE SALIDA; DEVUELVE UN INDICE.     *
001900*                                                                *
002000******************************************************************
002100*                     HISTORIAL DE MODIFICACIONES
002200*------------------------------------------------------------------
002300*  FECHA       PROGRAMADOR       PEDIDO      DESCRIPCION
002400*------------------------------------------------------------------
002500*  04/03/1987  R. ITURRALDE      S-0231      ALTA INICIAL DEL
002600*                                            SUBPROGRAMA, BUSQUEDA
002700*                                            SECUENCIAL SIMPLE.
002800*  19/11/1988  R. ITURRALDE      S-0298      SE AGREGA CRITERIO DE
002900*                                            "MAYOR PAGINA GANA"
003000*                                            ANTE VARIOS CANDIDATOS.
003100*  22/07/1991  M. DELUCA         S-0450      LIMITE DE TABLA LLEVADO
003200*                                            DE 150 A 300 CITAS
003300*                                            POR DOCUMENTO.
003400*  14/01/1999  H. QUIROGA        Y2K-014     REVISION Y2K: NO SE
003500*                                            ENCONTRARON CAMPOS DE
003600*                                            FECHA EN ESTE MODULO,
003700*                                            SIN CAMBIOS DE DATOS.
003800*  09/05/2003  H. QUIROGA        S-0812      SE DEVUELVE CERO EN
003900*                                            LK-RESULTADO-IDX EN
004000*                                            LUGAR DE DEJARLO SIN
004100*                                            INICIALIZAR (BUG
004200*                                            REPORTADO POR EL AREA
004300*                                            DE EXPLOTACION).
004310*  11/04/2011  P. ACOSTA         S-1289      SE QUITA CLASE
004320*                                            CLASE-DIGITO DE
004330*                                            SPECIAL-NAMES - ESTE
004340*                                            MODULO NO CLASIFICA
004350*                                            CARACTERES, QUEDO DE
004360*                                            UNA COPIA DEL COPY-
004370*                                            BOOK DE ARRANQUE.
004400*------------------------------------------------------------------
004500*
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    ESTE SUBPROGRAMA NO ABRE ARCHIVOS - SOLO TRABAJA SOBRE
005500*    LA TABLA RECIBIDA POR LINKAGE.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*=======================*
006300
006400 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006500
006600*----------- INDICES Y CONTADORES DE TRABAJO -------------------
006700 77  WS-IDX                   PIC 9(04) COMP.
006800 77  WS-MEJOR-IDX             PIC 9(04) COMP  VALUE ZEROS.
006900 77  WS-MEJOR-PAGINA          PIC 9(05) COMP  VALUE ZEROS.
007000
007100*----------- REDEFINES DE TRABAJO (SOLO PARA REFERENCIA Y  ------
007200*----------- COMPARACIONES DE CLAVE COMPUESTA VOL+REPERTORIO ----
007300 01  WS-CLAVE-BUSCADA.
007400     03  WS-CLAVE-VOLUMEN     PIC 9(05).
007500     03  WS-CLAVE-REPORTE     PIC X(40).
007550     03  FILLER               PIC X(02).
007600 01  WS-CLAVE-ALTERNA REDEFINES WS-CLAVE-BUSCADA.
007700     03  WS-CLAVE-BYTES       PIC X(45).
007750     03  FILLER               PIC X(02).
007800
007900 01  WS-MEJOR-IDX-GRUPO.
008000     03  WS-MEJOR-IDX-NUM     PIC 9(04).
008100 01  WS-MEJOR-IDX-EDIT REDEFINES WS-MEJOR-IDX-GRUPO.
008200     03  WS-MEJOR-IDX-Z       PIC Z(03)9.
008300
008400 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008500
008600*------------------------------------------------------------------
008700 LINKAGE SECTION.
008800*================*
008900
009000*    COPY CPCITTAB (TABLA DE CITAS DEL DOCUMENTO EN CURSO,
009100*    RECIBIDA POR REFERENCIA DESDE PGMCITLO - SE PASA LA TABLA
009200*    COMPLETA PORQUE LA BUSQUEDA RECORRE TODAS LAS ENTRADAS).
009300 01  LK-CIT-TABLA.
009400     03  LK-CIT-FILA OCCURS 300 TIMES INDEXED BY LK-CIT-IDX.
009500         05  LK-CIT-VOLUMEN       PIC 9(05).
009600         05  LK-CIT-REPORTE       PIC X(40).
009650         05  LK-CIT-REPORTE-LARGO PIC 9(02) COMP.
009700         05  LK-CIT-PAGINA        PIC 9(05).
009800         05  LK-CIT-CONTADOR      PIC 9(05).
009820         05  FILLER               PIC X(02).
009850
009860*    VISTA EN BYTES DE LA TABLA, USADA SOLO PARA TRAZAS DE
009870*    EXPLOTACION CUANDO SE VUELCA LA FILA COMPLETA A DISPLAY.
009880*    (EL CAMPO COMP DE LARGO NO SE INCLUYE EN LA VISTA BYTE A
009890*    BYTE - SU REPRESENTACION INTERNA DEPENDE DEL COMPILADOR).
009895 01  LK-CIT-TABLA-BYTES REDEFINES LK-CIT-TABLA.
009900     03  LK-CIT-FILA-BYTES OCCURS 300 TIMES PIC X(59).
009910
010000 01  LK-PARAMETROS.
010100     03  LK-CIT-CANT              PIC 9(04) COMP.
010200     03  LK-BUSCA-VOLUMEN         PIC 9(05).
010300     03  LK-BUSCA-REPORTE         PIC X(40).
010400     03  LK-BUSCA-PAGINA          PIC 9(05).
010500     03  LK-RESULTADO-IDX         PIC 9(04) COMP.
010550     03  FILLER                   PIC X(02).
010600
010700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010800 PROCEDURE DIVISION USING LK-CIT-TABLA LK-PARAMETROS.
010900
011000 MAIN-PROGRAM-I.
011100
011200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
011300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
011400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011500
011600 MAIN-PROGRAM-F. GOBACK.
011700
011800*--------------------------------------------------------------
011900 1000-INICIO-I.
012000
012100     MOVE ZEROS TO WS-MEJOR-IDX
012200     MOVE ZEROS TO WS-MEJOR-PAGINA
012300     MOVE ZEROS TO LK-RESULTADO-IDX.
012400
012500 1000-INICIO-F. EXIT.
012600
012700*--------------------------------------------------------------
012800*    RECORRE LAS CITAS YA VISTAS EN EL DOCUMENTO Y SE QUEDA CON
012900*    LA DE MAYOR PAGINA QUE CUMPLA VOLUMEN Y REPERTORIO IGUALES
013000*    Y PAGINA MENOR O IGUAL A LA PAGINA DE PIN-CITE RECIBIDA.
013100 2000-PROCESO-I.
013200
013300     IF LK-CIT-CANT NOT EQUAL ZEROS
013400        PERFORM 2100-COMPARAR-I THRU 2100-COMPARAR-F
013500                VARYING WS-IDX FROM 1 BY 1
013600                UNTIL WS-IDX GREATER LK-CIT-CANT
013700     END-IF.
013800
013900 2000-PROCESO-F. EXIT.
014000
014100*--------------------------------------------------------------
014200 2100-COMPARAR-I.
014300
014400     IF LK-CIT-VOLUMEN(WS-IDX) EQUAL LK-BUSCA-VOLUMEN
014500        AND LK-CIT-REPORTE(WS-IDX) EQUAL LK-BUSCA-REPORTE
014600        AND LK-CIT-PAGINA(WS-IDX) NOT GREATER LK-BUSCA-PAGINA
014700        AND LK-CIT-PAGINA(WS-IDX) NOT LESS WS-MEJOR-PAGINA
014800           MOVE WS-IDX             TO WS-MEJOR-IDX
014900           MOVE LK-CIT-PAGINA(WS-IDX) TO WS-MEJOR-PAGINA
015000     END-IF.
015100
015200 2100-COMPARAR-F. EXIT.
015300
015400*--------------------------------------------------------------
015500 9999-FINAL-I.
015600
015700     MOVE WS-MEJOR-IDX TO LK-RESULTADO-IDX
015800     MOVE WS-MEJOR-IDX TO WS-MEJOR-IDX-NUM
015900     DISPLAY '   PGMCITAB - INDICE DEVUELTO: ' WS-MEJOR-IDX-Z.
016000
016100 9999-FINAL-F. EXIT.
